000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         L J PRUITT.
000700 INSTALLATION.   CASELOAD SYSTEMS GROUP - CENTRAL DATA CENTER.
000800 DATE-WRITTEN.   1986-02-11.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                   CASELOAD  SYSTEMS  GROUP                     *
001400*                   CENTRAL DATA CENTER - EDP-3                  *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: ABENDPGM.                                     *
001700*    ANALYST.....: L J PRUITT                                    *
001800*    PROGRAMMER..: L J PRUITT                                    *
001900*    DATE........: 1986-02-11                                    *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: CASELOAD DEADLINE SCHEDULE PROJECT - CASELOAD *
002200*----------------------------------------------------------------*
002300*    GOAL........: DISPLAY AN ABEND BANNER FOR A CALLING BATCH   *
002400*                  PROGRAM AND STOP THE RUN.  SHARED BY EVERY    *
002500*                  CASELOAD BATCH PROGRAM - NOT SPECIFIC TO ANY  *
002600*                  ONE OF THEM.                                  *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   NONE.                                        *
003000*----------------------------------------------------------------*
003100*    TABLE DB2...:  NONE.                                        *
003200*----------------------------------------------------------------*
003300*    CHANGE LOG                                                  *
003400*----------------------------------------------------------------*
003500*    1986-02-11  LJP   ORIGINAL PROGRAM.                          *
003600*    1991-10-03  LJP   WR 0077 - WIDENED WRK-ERROR-CODE TO 30     *
003700*                      CHARACTERS FOR THE REPEAT-INTERVAL CHECK. *
003800*    1998-11-02  TAO   Y2K - ADDED WRK-ERROR-DATE-R SO THE        *
003900*                      BANNER CAN SHOW A 4-DIGIT YEAR.            *
004000*    2007-03-14  MRS   CR 5190 - ADDED WRK-ABEND-SEQ SO A CHAIN   *
004100*                      OF RERUNS IN ONE JOB STEP IS COUNTABLE     *
004200*                      FROM THE JOB LOG.                          *
004300*----------------------------------------------------------------*
004400*================================================================*
004500*           E N V I R O N M E N T      D I V I S I O N           *
004600*================================================================*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000      C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500*================================================================*
005600*                  D A T A      D I V I S I O N                  *
005700*================================================================*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100*-----------------------------------------------------------------*
006200*                  WORKING-STORAGE SECTION                        *
006300*-----------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500
006600*    COUNTS HOW MANY TIMES THIS RUN HAS CALLED ABENDPGM.  IN
006700*    PRACTICE NEVER PASSES 1 SINCE WE STOP RUN BELOW, BUT IS
006800*    KEPT COMP SO THE JOB LOG SHOWS IT CLEANLY IF THAT CHANGES.
006900 77 WRK-ABEND-SEQ                          PIC S9(04) COMP
007000                                            VALUE ZERO.
007100
007200*-----------------------------------------------------------------*
007300*                      LINKAGE SECTION                            *
007400*-----------------------------------------------------------------*
007500 LINKAGE SECTION.
007600 01 WRK-ERROR-LOG.
007700    03 WRK-PROGRAM                         PIC X(08).
007800    03 WRK-ERROR-MSG                       PIC X(30).
007900    03 WRK-ERROR-CODE                      PIC X(30).
008000    03 WRK-ERROR-DATE                      PIC X(10).
008100    03 WRK-ERROR-DATE-R REDEFINES
008200       WRK-ERROR-DATE.
008300       05 WRK-ERROR-DATE-DD                 PIC X(02).
008400       05 FILLER                            PIC X(01).
008500       05 WRK-ERROR-DATE-MM                 PIC X(02).
008600       05 FILLER                            PIC X(01).
008700       05 WRK-ERROR-DATE-CCYY               PIC X(04).
008800    03 WRK-ERROR-TIME                      PIC X(08).
008900    03 WRK-ERROR-TIME-R REDEFINES
009000       WRK-ERROR-TIME.
009100       05 WRK-ERROR-TIME-HH                 PIC X(02).
009200       05 FILLER                            PIC X(01).
009300       05 WRK-ERROR-TIME-MM                 PIC X(02).
009400       05 FILLER                            PIC X(01).
009500       05 WRK-ERROR-TIME-SS                 PIC X(02).
009600 01 WRK-ERROR-LOG-FLAT REDEFINES WRK-ERROR-LOG.
009700    03 FILLER                              PIC X(86).
009800*================================================================*
009900 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
010000*================================================================*
010100*----------------------------------------------------------------*
010200 0000-MAIN-PROCESS               SECTION.
010300*----------------------------------------------------------------*
010400     ADD  1                      TO WRK-ABEND-SEQ.
010500
010600     DISPLAY '**********************************'.
010700     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
010800     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
010900     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
011000     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
011100     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011200     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
011300     DISPLAY '*ABEND SEQUENCE.....:'WRK-ABEND-SEQ'    *'.
011400     DISPLAY '*ERROR CODE:                     *'.
011500     DISPLAY '* 'WRK-ERROR-CODE' *'.
011600     DISPLAY '*ERROR MESSAGE:                  *'.
011700     DISPLAY '* 'WRK-ERROR-MSG' *'.
011800     DISPLAY '**********************************'.
011900
012000     STOP RUN.
012100*----------------------------------------------------------------*
012200 0000-99-EXIT.                   EXIT.
012300*----------------------------------------------------------------*
