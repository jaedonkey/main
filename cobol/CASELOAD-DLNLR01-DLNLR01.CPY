000100*================================================================*
000200*    B O O K : D L N L R 0 1                                     *
000300*================================================================*
000400*    BOOK........: DLNLR01.                                      *
000500*    PROJECT.....: CASELOAD DEADLINE SCHEDULE PROJECT - CASELOAD *
000600*    GOAL........: LAYOUT OF ONE TASK-LEDGER LINE.  ONE ENTRY    *
000700*                  PER DEADLINE-TYPE TASK CARRIED BY THE LEDGER, *
000800*                  SYMBOL ALWAYS 'D'.  FIELDS ARE '_'-DELIMITED  *
000900*                  ON THE LEDGER TEXT LINE, SAME FIELD ORDER THE *
001000*                  CASELOAD SYSTEM USES WHEN IT WRITES A LINE.   *
001100*----------------------------------------------------------------*
001200*    CHANGE LOG                                                  *
001300*----------------------------------------------------------------*
001400*    1986-02-11  LJP   ORIGINAL BOOK.                            *
001500*    1989-07-30  LJP   ADDED PRIORITY 88-LEVELS.                 *
001600*    1993-04-06  TAO   WR 0118 - START-TIME/END-TIME SPLIT INTO  *
001700*                      HH/MM REDEFINES FOR THE FREE-SLOT REPORT. *
001800*    1998-11-02  TAO   Y2K - TASK-DATE WIDENED TO CCYYMMDD.      *
001900*    2004-05-19  MRS   CR 4471 - ADDED HAS-REMINDER FLAG.        *
002000*----------------------------------------------------------------*
002100 03  DLNLR01-DEADLINE-RECORD OCCURS 9999 TIMES
002150     INDEXED BY DLNLR01-IX.
002200*    TASK TYPE CODE - ALWAYS 'D' FOR DEADLINE.  OTHER SYMBOLS ARE
002300*    RESERVED FOR EVENT/TODO TASKS, NOT CARRIED IN THIS SLICE.
002400     05  DLNLR01-SYMBOL              PIC X(01).
002500         88  DLNLR01-IS-DEADLINE          VALUE 'D'.
002600     05  DLNLR01-DESCRIPTION         PIC X(40).
002700*    'FALSE'/'TRUE' COMPLETION SWITCH, CARRIED AS ZONED TEXT TO
002800*    MATCH THE CASELOAD SYSTEM'S BOOLEAN-AS-TEXT REPRESENTATION.
002900     05  DLNLR01-IS-DONE             PIC X(05).
003000         88  DLNLR01-DONE-YES             VALUE 'true '.
003100         88  DLNLR01-DONE-NO              VALUE 'false'.
003200     05  DLNLR01-PRIORITY            PIC X(06).
003300         88  DLNLR01-PRIORITY-LOW         VALUE 'low   '.
003400         88  DLNLR01-PRIORITY-MEDIUM      VALUE 'medium'.
003500         88  DLNLR01-PRIORITY-HIGH        VALUE 'high  '.
003600*    DUE DATE, CCYYMMDD.  REDEFINED BELOW SO 7000-ADD-DAYS CAN
003700*    GET AT THE YEAR/MONTH/DAY PARTS WITHOUT RE-DIVIDING.
003800     05  DLNLR01-TASK-DATE           PIC 9(08).
003900     05  DLNLR01-TASK-DATE-R REDEFINES
004000         DLNLR01-TASK-DATE.
004100         07  DLNLR01-TASK-DATE-CCYY  PIC 9(04).
004200         07  DLNLR01-TASK-DATE-MM    PIC 9(02).
004300         07  DLNLR01-TASK-DATE-DD    PIC 9(02).
004400*    START TIME, HHMM, OR '-' (BLANK-PADDED) WHEN NO START TIME
004500*    HAS BEEN SET YET.  CARRIED AS TEXT BECAUSE '-' IS NOT A
004600*    NUMERIC VALUE - SAME REASON THE CASELOAD SYSTEM KEEPS IT AS
004700*    A STRING RATHER THAN A BARE HHMM NUMBER.
004800     05  DLNLR01-START-TIME-X        PIC X(04).
004900         88  DLNLR01-START-TIME-NONE      VALUE '-   '.
005000     05  DLNLR01-START-TIME-N REDEFINES
005100         DLNLR01-START-TIME-X        PIC 9(04).
005200     05  DLNLR01-START-TIME-R REDEFINES
005300         DLNLR01-START-TIME-X.
005400         07  DLNLR01-START-TIME-HH   PIC 9(02).
005500         07  DLNLR01-START-TIME-MM   PIC 9(02).
005600*    END TIME, HHMM.  ALWAYS SET ON A LEDGER LINE - NEW RECORDS
005700*    ALWAYS CARRY END-TIME = REQ-END-TIME (SEE DLNE0001).
005800     05  DLNLR01-END-TIME            PIC 9(04).
005900     05  DLNLR01-END-TIME-R REDEFINES
006000         DLNLR01-END-TIME.
006100         07  DLNLR01-END-TIME-HH     PIC 9(02).
006200         07  DLNLR01-END-TIME-MM     PIC 9(02).
006300     05  DLNLR01-HAS-REMINDER        PIC X(05).
006400         88  DLNLR01-REMINDER-YES         VALUE 'true '.
006500         88  DLNLR01-REMINDER-NO          VALUE 'false'.
006600     05  FILLER                      PIC X(04).
