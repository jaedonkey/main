000100*================================================================*
000200*    B O O K : D L N R Q 0 1                                     *
000300*================================================================*
000400*    BOOK........: DLNRQ01.                                      *
000500*    PROJECT.....: CASELOAD DEADLINE SCHEDULE PROJECT - CASELOAD *
000600*    GOAL........: LAYOUT OF ONE ADD-DEADLINE REQUEST.  ONE      *
000700*                  REQUEST MAY CARRY SEVERAL START DATES (THE    *
000800*                  CASELOAD SYSTEM'S "ADD ON SEVERAL DAYS AT     *
000900*                  ONCE" ENTRY SCREEN) - THE REPEAT SERIES FROM  *
001000*                  EACH ONE IS EXPANDED INDEPENDENTLY BY DLNE0001*
001100*----------------------------------------------------------------*
001200*    CHANGE LOG                                                  *
001300*----------------------------------------------------------------*
001400*    1986-02-11  LJP   ORIGINAL BOOK - SINGLE START DATE ONLY.   *
001500*    1991-10-03  LJP   WR 0077 - REQ-INTERVAL/REQ-FINAL-DATE     *
001600*                      ADDED FOR RECURRING DEADLINES.            *
001700*    1998-11-02  TAO   Y2K - DATE FIELDS WIDENED TO CCYYMMDD.    *
001800*    2007-03-14  MRS   CR 5190 - MULTI START-DATE TABLE ADDED,   *
001900*                      31 OCCURRENCES, ONE CALENDAR MONTH.       *
002000*----------------------------------------------------------------*
002100 03  DLNRQ01-DEADLINE-REQUEST.
002200     05  DLNRQ01-DESCRIPTION         PIC X(40).
002300     05  DLNRQ01-PRIORITY            PIC X(06).
002400         88  DLNRQ01-PRIORITY-LOW         VALUE 'low   '.
002500         88  DLNRQ01-PRIORITY-MEDIUM      VALUE 'medium'.
002600         88  DLNRQ01-PRIORITY-HIGH        VALUE 'high  '.
002700*    HOW MANY OF THE START-DATE OCCURRENCES BELOW ARE ACTUALLY
002800*    LOADED ON THIS REQUEST RECORD - THE REST ARE SPACES.
002900     05  DLNRQ01-START-DATE-COUNT    PIC 9(02).
003000     05  DLNRQ01-START-DATE  OCCURS 31 TIMES
003100                             PIC 9(08).
003200     05  DLNRQ01-END-TIME            PIC 9(04).
003300     05  DLNRQ01-FINAL-DATE          PIC 9(08).
003400*    REPEAT INTERVAL IN DAYS - 1 = DAILY, 7 = WEEKLY, AND SO ON.
003500*    A REQUEST WITH NO REPEAT STILL CARRIES INTERVAL = 1 AND
003600*    FINAL-DATE = START-DATE SO THE EXPANSION LOOP RUNS ONCE.
003700     05  DLNRQ01-INTERVAL            PIC 9(04).
003800     05  FILLER                      PIC X(08).
