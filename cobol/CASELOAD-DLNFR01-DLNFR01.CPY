000100*================================================================*
000200*    B O O K : D L N F R 0 1                                     *
000300*================================================================*
000400*    BOOK........: DLNFR01.                                      *
000500*    PROJECT.....: CASELOAD DEADLINE SCHEDULE PROJECT - CASELOAD *
000600*    GOAL........: LAYOUT OF ONE FREE-SLOT REPORT LINE.  ALSO    *
000700*                  DOUBLES AS THE IN-MEMORY SLOT TABLE ENTRY     *
000800*                  DLNE0002 BUILDS BEFORE IT PRINTS THE REPORT.  *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG                                                  *
001100*----------------------------------------------------------------*
001200*    1988-05-20  LJP   ORIGINAL BOOK.                            *
001300*----------------------------------------------------------------*
001400 03  DLNFR01-FREE-SLOT-LINE OCCURS 96 TIMES
001450     INDEXED BY DLNFR01-IX.
001500*    1-UP SEQUENCE NUMBER OF THE SLOT WITHIN ITS QUERY - RESET
001600*    TO 1 FOR EVERY NEW QUERY (CONTROL BREAK ON QUERY).
001700     05  DLNFR01-SLOT-SEQ            PIC 9(03).
001800     05  DLNFR01-SLOT-START          PIC 9(04).
001900     05  DLNFR01-SLOT-START-R REDEFINES
002000         DLNFR01-SLOT-START.
002100         07  DLNFR01-SLOT-START-HH   PIC 9(02).
002200         07  DLNFR01-SLOT-START-MM   PIC 9(02).
002300*    END OF THE FREE WINDOW, HHMM, OR 2400 WHEN THE WINDOW RUNS
002400*    TO THE END OF THE DAY (PRINTED AS TEXT '2400', NOT A VALID
002500*    9(04) TIME-OF-DAY VALUE, SO IT IS CARRIED SEPARATELY BELOW).
002600     05  DLNFR01-SLOT-END            PIC 9(04).
002700     05  DLNFR01-SLOT-END-DAY-END    PIC X(01).
002800         88  DLNFR01-END-IS-MIDNIGHT      VALUE 'Y'.
002900     05  FILLER                      PIC X(06).
