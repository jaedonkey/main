000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     DLNE0001.
000600 AUTHOR.         L J PRUITT.
000700 INSTALLATION.   CASELOAD SYSTEMS GROUP - CENTRAL DATA CENTER.
000800 DATE-WRITTEN.   1986-02-11.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                   CASELOAD  SYSTEMS  GROUP                     *
001400*                   CENTRAL DATA CENTER - EDP-3                  *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: DLNE0001.                                     *
001700*    ANALYST.....: L J PRUITT                                    *
001800*    PROGRAMMER..: L J PRUITT                                    *
001900*    DATE........: 1986-02-11                                    *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: CASELOAD DEADLINE SCHEDULE PROJECT - CASELOAD *
002200*----------------------------------------------------------------*
002300*    GOAL........: READ ADD-DEADLINE REQUESTS, EXPAND EACH ONE'S *
002400*                  START-DATE/REPEAT SERIES, SKIP ANY OCCURRENCE *
002500*                  ALREADY CARRIED ON THE TASK LEDGER, APPEND    *
002600*                  THE REST TO THE LEDGER AND PRINT THE ADDED/   *
002700*                  DUPLICATE REPORT.                             *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   UTS-S-TASKLDG   00080       DLNLR01          *
003100*                   UTS-S-DLNREQ    00320       DLNRQ01          *
003200*                   UTS-S-DLNRPT    00090                        *
003300*----------------------------------------------------------------*
003400*    TABLE DB2...:  NONE.                                        *
003500*----------------------------------------------------------------*
003600*    CHANGE LOG                                                  *
003700*----------------------------------------------------------------*
003800*    1986-02-11  LJP   ORIGINAL PROGRAM - SINGLE START DATE, NO   *
003900*                      REPEAT, ADD-DEADLINE BATCH.                *
004000*    1989-07-30  LJP   PRIORITY CARRIED THROUGH FROM THE REQUEST  *
004100*                      RECORD ONTO THE NEW LEDGER RECORD.         *
004200*    1991-10-03  LJP   WR 0077 - REQ-INTERVAL/REQ-FINAL-DATE      *
004300*                      REPEAT EXPANSION ADDED; 7000-ADD-DAYS AND  *
004400*                      7010-IS-LEAP-YEAR ARE NEW THIS RELEASE.    *
004500*    1993-04-06  TAO   WR 0118 - DUPLICATE CHECK NOW COMPARES     *
004600*                      END-TIME AS WELL AS TASK-DATE SO TWO       *
004700*                      DEADLINES ON ONE DAY NO LONGER COLLIDE.    *
004800*    1998-11-02  TAO   Y2K - WORKING-DATE AND ALL REQUEST/LEDGER  *
004900*                      DATE FIELDS WIDENED TO CCYYMMDD; THE       *
005000*                      CENTURY TEST IN 7010-IS-LEAP-YEAR WAS      *
005100*                      ADDED AS PART OF THIS SAME FIX.            *
005200*    2004-05-19  MRS   CR 4471 - HAS-REMINDER ON THE REQUEST IS   *
005300*                      NO LONGER CARRIED - NEW RECORDS ALWAYS     *
005400*                      START WITH HAS-REMINDER = 'false'.         *
005500*    2007-03-14  MRS   CR 5190 - ONE REQUEST MAY NOW CARRY UP TO  *
005600*                      31 START DATES; 2100-EXPAND-START-DATES    *
005700*                      IS NEW, EACH DATE RUNS ITS OWN REPEAT      *
005800*                      SERIES INDEPENDENTLY.                      *
005900*    2009-02-18  MRS   CR 5504 - REJECTED-DESCRIPTION COUNT ADDED *
006000*                      TO THE CLOSING BANNER FOR THE OPERATOR.    *
006100*----------------------------------------------------------------*
006200*================================================================*
006300*           E N V I R O N M E N T      D I V I S I O N           *
006400*================================================================*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800      C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300     SELECT TASK-LEDGER   ASSIGN TO UTS-S-TASKLDG
007400      ORGANIZATION IS     SEQUENTIAL
007500      ACCESS MODE  IS     SEQUENTIAL
007600      FILE STATUS  IS     WRK-FS-TASKLDG.
007700
007800     SELECT REQUEST-FILE  ASSIGN TO UTS-S-DLNREQ
007900      ORGANIZATION IS     SEQUENTIAL
008000      ACCESS MODE  IS     SEQUENTIAL
008100      FILE STATUS  IS     WRK-FS-REQUEST.
008200
008300     SELECT REPORT-FILE   ASSIGN TO UTS-S-DLNRPT
008400      ORGANIZATION IS     SEQUENTIAL
008500      ACCESS MODE  IS     SEQUENTIAL
008600      FILE STATUS  IS     WRK-FS-REPORT.
008700
008800*================================================================*
008900*                  D A T A      D I V I S I O N                  *
009000*================================================================*
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400 FD TASK-LEDGER
009500     RECORDING MODE IS F
009600     LABEL RECORD   IS STANDARD
009700     BLOCK CONTAINS 00 RECORDS.
009800 01 FD-REG-TASKLDG    PIC X(80).
009900
010000 FD REQUEST-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORD   IS STANDARD
010300     BLOCK CONTAINS 00 RECORDS.
010400 01 FD-REG-REQUEST    PIC X(320).
010500
010600 FD REPORT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORD   IS STANDARD
010900     BLOCK CONTAINS 00 RECORDS.
011000 01 FD-REG-REPORT     PIC X(90).
011100
011200*-----------------------------------------------------------------*
011300*                  WORKING-STORAGE SECTION                        *
011400*-----------------------------------------------------------------*
011500 WORKING-STORAGE SECTION.
011600
011700*    THE WHOLE TASK LEDGER, LOADED ONCE AT 1100-LOAD-LEDGER AND
011800*    REWRITTEN WHOLE AT 3000-FINALIZE - NO KEY, FULL SCANS ONLY,
011900*    SAME AS THE CASELOAD SYSTEM'S OWN LINEAR LOOKUP.
012000 01 WRK-LEDGER-TABLE.
012100    COPY 'DLNLR01'.
012200
012300 01 WRK-REQUEST-REG.
012400    COPY 'DLNRQ01'.
012500
012600 77 WRK-LEDGER-COUNT                       PIC 9(04) COMP
012700                                            VALUE ZERO.
012800 77 WRK-ADDED-COUNTER                      PIC 9(04) COMP
012900                                            VALUE ZERO.
013000 77 WRK-DUP-COUNTER                        PIC 9(04) COMP
013100                                            VALUE ZERO.
013200 77 WRK-REJECT-COUNTER                     PIC 9(04) COMP
013300                                            VALUE ZERO.
013400 77 WRK-SD-IX                              PIC 9(02) COMP
013500                                            VALUE ZERO.
013600 77 WRK-UNDERSCORE-COUNT                   PIC 9(02) COMP
013700                                            VALUE ZERO.
013800 77 WRK-DUP-INDEX                          PIC 9(04) COMP
013900                                            VALUE ZERO.
014000 77 WRK-DAYS-IN-MONTH                      PIC 9(02) COMP
014100                                            VALUE ZERO.
014200
014300 77 WRK-TASKLDG-EOF                        PIC X(03) VALUE SPACES.
014400 77 WRK-REQUEST-EOF                        PIC X(03) VALUE SPACES.
014500
014600 01 WRK-REQ-VALID-SW                       PIC X(03) VALUE SPACES.
014700    88 WRK-REQ-VALID                            VALUE 'YES'.
014800    88 WRK-REQ-INVALID                          VALUE 'NO '.
014900
015000 01 WRK-DUP-SW                             PIC X(03) VALUE SPACES.
015100    88 WRK-DUP-FOUND                            VALUE 'YES'.
015200    88 WRK-DUP-NOT-FOUND                        VALUE 'NO '.
015300
015400 01 WRK-LEAP-SW                            PIC X(03) VALUE SPACES.
015500    88 WRK-IS-LEAP-YEAR                         VALUE 'YES'.
015600    88 WRK-NOT-LEAP-YEAR                        VALUE 'NO '.
015700
015800 77 WRK-LEAP-QUOT                          PIC 9(04) COMP
015900                                            VALUE ZERO.
016000 77 WRK-LEAP-REM4                          PIC 9(04) COMP
016100                                            VALUE ZERO.
016200 77 WRK-LEAP-REM100                        PIC 9(04) COMP
016300                                            VALUE ZERO.
016400 77 WRK-LEAP-REM400                        PIC 9(04) COMP
016500                                            VALUE ZERO.
016600
016700*    LITERAL DAYS-PER-MONTH TABLE, NON-LEAP.  7010-IS-LEAP-YEAR
016800*    PATCHES ENTRY 2 (FEBRUARY) TO 29 WHEN THE WORKING YEAR IS A
016900*    LEAP YEAR, BEFORE EVERY SINGLE-DAY ADVANCE.
017000 01 WRK-MONTH-DAYS-LIT                     PIC X(24) VALUE
017100                                    '312831303130313130313031'.
017200 01 WRK-MONTH-DAYS-TABLE REDEFINES
017300    WRK-MONTH-DAYS-LIT.
017400    05 WRK-MONTH-DAYS          OCCURS 12 TIMES
017500                                PIC 9(02).
017600
017700*    WORKING DATE CARRIED THROUGH THE EXPANSION LOOP - ONE
017800*    REQ-START-DATE OCCURRENCE AT A TIME, ADVANCED BY
017900*    REQ-INTERVAL DAYS UNTIL IT PASSES REQ-FINAL-DATE.
018000 01 WRK-WORKING-DATE                       PIC 9(08) VALUE ZERO.
018100 01 WRK-WORKING-DATE-R REDEFINES
018200    WRK-WORKING-DATE.
018300    05 WRK-WD-CCYY             PIC 9(04).
018400    05 WRK-WD-MM               PIC 9(02).
018500    05 WRK-WD-DD               PIC 9(02).
018600
018700*    CASE-FOLDED COPIES OF THE TWO DESCRIPTIONS BEING COMPARED -
018800*    DUPLICATE CHECK IGNORES CASE ON DESCRIPTION ONLY.
018900 77 WRK-REQ-DESC-UC                        PIC X(40) VALUE SPACES.
019000 77 WRK-LDG-DESC-UC                        PIC X(40) VALUE SPACES.
019100
019200*    ONE BUILT "_"-DELIMITED LEDGER LINE - SHARED BY THE LEDGER
019300*    REWRITE (3100) AND THE TWO REPORT PARAGRAPHS (2450/2460),
019400*    WHICH PRINT THIS SAME TEXT AS THE RECORD'S "FULL DETAIL".
019500 77 WRK-LEDGER-LINE-TEXT                   PIC X(80) VALUE SPACES.
019600
019700*DATA FOR ERROR LOG:
019800 01 WRK-ERROR-LOG.
019900    03 WRK-PROGRAM                         PIC X(08) VALUE
020000                                                    'DLNE0001'  .
020100    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
020200    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
020300    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
020400    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
020500 01 WRK-ERROR-LOG-FLAT REDEFINES WRK-ERROR-LOG.
020600    03 FILLER                              PIC X(86).
020700
020800*ABENDING PROGRAM:
020900 77 WRK-ABEND-PGM                          PIC X(08) VALUE
021000                                                    'ABENDPGM'  .
021100
021200 01 WRK-FILE-STATUS.
021300    03 WRK-FS-TASKLDG                      PIC 9(02) VALUE ZEROS .
021400    03 WRK-FS-REQUEST                      PIC 9(02) VALUE ZEROS .
021500    03 WRK-FS-REPORT                       PIC 9(02) VALUE ZEROS .
021600
021700*WORKING DATA FOR THE SYSTEM DATE AND TIME.
021800 01 WRK-SYSTEM-DATE.
021900    03 YY                                  PIC 9(02) VALUE ZEROS .
022000    03 MM                                  PIC 9(02) VALUE ZEROS .
022100    03 DD                                  PIC 9(02) VALUE ZEROS .
022200*
022300 01 WRK-DATE-FORMATTED.
022400    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
022500    03 FILLER                              PIC X(01) VALUE '-'   .
022600    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
022700    03 FILLER                              PIC X(01) VALUE '-'   .
022800    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
022900*
023000 01 WRK-SYSTEM-TIME.
023100    03 HOUR                                PIC 9(02) VALUE ZEROS .
023200    03 MINUTE                              PIC 9(02) VALUE ZEROS .
023300    03 SECOND                              PIC 9(02) VALUE ZEROS .
023400    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
023500*
023600 01 WRK-TIME-FORMATTED.
023700    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
023800    03 FILLER                              PIC X(01) VALUE ':'.
023900    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
024000    03 FILLER                              PIC X(01) VALUE ':'.
024100    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
024200
024300*================================================================*
024400 PROCEDURE                       DIVISION.
024500*================================================================*
024600*----------------------------------------------------------------*
024700 0000-MAIN-PROCESS               SECTION.
024800*----------------------------------------------------------------*
024900     PERFORM 1000-INITIALIZE.
025000
025100     PERFORM 2000-PROCESS-REQUEST UNTIL WRK-REQUEST-EOF
025200                                  EQUAL 'END'.
025300
025400     PERFORM 3000-FINALIZE.
025500*----------------------------------------------------------------*
025600 0000-99-EXIT.                   EXIT.
025700*----------------------------------------------------------------*
025800*----------------------------------------------------------------*
025900 1000-INITIALIZE                 SECTION.
026000*----------------------------------------------------------------*
026100     PERFORM 9000-GET-DATE-TIME.
026200
026300     INITIALIZE WRK-LEDGER-TABLE
026400                WRK-REQUEST-REG.
026500
026600     OPEN INPUT  TASK-LEDGER.
026700
026800     MOVE 'OPEN FILE TASK-LEDGER'  TO WRK-ERROR-MSG.
026900     PERFORM 8100-TEST-FS-TASKLDG.
027000
027100     PERFORM 1100-LOAD-LEDGER UNTIL WRK-TASKLDG-EOF EQUAL 'END'.
027200
027300     CLOSE TASK-LEDGER.
027400
027500     OPEN INPUT  REQUEST-FILE
027600          OUTPUT REPORT-FILE.
027700
027800     MOVE 'OPEN FILE REQUEST-FILE' TO WRK-ERROR-MSG.
027900     PERFORM 8200-TEST-FS-REQUEST.
028000
028100     MOVE 'OPEN FILE REPORT-FILE'  TO WRK-ERROR-MSG.
028200     PERFORM 8300-TEST-FS-REPORT.
028300
028400     PERFORM 2010-READ-REQUEST.
028500*----------------------------------------------------------------*
028600 1000-99-EXIT.                   EXIT.
028700*----------------------------------------------------------------*
028800*----------------------------------------------------------------*
028900 1100-LOAD-LEDGER                SECTION.
029000*----------------------------------------------------------------*
029100     MOVE 'READING TASK-LEDGER'   TO WRK-ERROR-MSG.
029200
029300     READ TASK-LEDGER            INTO FD-REG-TASKLDG.
029400
029500     PERFORM 8100-TEST-FS-TASKLDG.
029600
029700     IF WRK-FS-TASKLDG           EQUAL 10
029800        MOVE 'END'               TO WRK-TASKLDG-EOF
029900     ELSE
030000        ADD 1                    TO WRK-LEDGER-COUNT
030100        SET DLNLR01-IX           TO WRK-LEDGER-COUNT
030200        PERFORM 1150-PARSE-LEDGER-LINE
030300     END-IF.
030400*----------------------------------------------------------------*
030500 1100-99-EXIT.                   EXIT.
030600*----------------------------------------------------------------*
030700*----------------------------------------------------------------*
030800 1150-PARSE-LEDGER-LINE          SECTION.
030900*----------------------------------------------------------------*
031000     UNSTRING FD-REG-TASKLDG     DELIMITED BY '_'
031100         INTO DLNLR01-SYMBOL        (DLNLR01-IX)
031200              DLNLR01-DESCRIPTION   (DLNLR01-IX)
031300              DLNLR01-IS-DONE       (DLNLR01-IX)
031400              DLNLR01-PRIORITY      (DLNLR01-IX)
031500              DLNLR01-TASK-DATE     (DLNLR01-IX)
031600              DLNLR01-START-TIME-X  (DLNLR01-IX)
031700              DLNLR01-END-TIME      (DLNLR01-IX)
031800              DLNLR01-HAS-REMINDER  (DLNLR01-IX)
031900     END-UNSTRING.
032000*----------------------------------------------------------------*
032100 1150-99-EXIT.                   EXIT.
032200*----------------------------------------------------------------*
032300*----------------------------------------------------------------*
032400 2000-PROCESS-REQUEST            SECTION.
032500*----------------------------------------------------------------*
032600     PERFORM 2050-CHECK-DESCRIPTION.
032700
032800     IF WRK-REQ-VALID
032900        PERFORM 2100-EXPAND-START-DATES
033000     END-IF.
033100
033200     PERFORM 2010-READ-REQUEST.
033300*----------------------------------------------------------------*
033400 2000-99-EXIT.                   EXIT.
033500*----------------------------------------------------------------*
033600*----------------------------------------------------------------*
033700 2010-READ-REQUEST               SECTION.
033800*----------------------------------------------------------------*
033900     MOVE 'READING REQUEST-FILE' TO WRK-ERROR-MSG.
034000
034100     READ REQUEST-FILE           INTO WRK-REQUEST-REG.
034200
034300     PERFORM  8200-TEST-FS-REQUEST.
034400
034500     IF WRK-FS-REQUEST           EQUAL 10
034600        MOVE 'END'               TO WRK-REQUEST-EOF
034700     END-IF.
034800*----------------------------------------------------------------*
034900 2010-99-EXIT.                   EXIT.
035000*----------------------------------------------------------------*
035100*----------------------------------------------------------------*
035200 2050-CHECK-DESCRIPTION          SECTION.
035300*----------------------------------------------------------------*
035400     MOVE ZERO                   TO WRK-UNDERSCORE-COUNT.
035500
035600     INSPECT DLNRQ01-DESCRIPTION TALLYING WRK-UNDERSCORE-COUNT
035700                                  FOR ALL '_'.
035800
035900     IF WRK-UNDERSCORE-COUNT     GREATER ZERO
036000        MOVE 'NO '               TO WRK-REQ-VALID-SW
036100        ADD  1                   TO WRK-REJECT-COUNTER
036200     ELSE
036300        MOVE 'YES'               TO WRK-REQ-VALID-SW
036400     END-IF.
036500*----------------------------------------------------------------*
036600 2050-99-EXIT.                   EXIT.
036700*----------------------------------------------------------------*
036800*----------------------------------------------------------------*
036900 2100-EXPAND-START-DATES         SECTION.
037000*----------------------------------------------------------------*
037100     PERFORM 2200-EXPAND-ONE-START-DATE
037200             VARYING WRK-SD-IX   FROM 1 BY 1
037300             UNTIL   WRK-SD-IX   GREATER
037400                     DLNRQ01-START-DATE-COUNT.
037500*----------------------------------------------------------------*
037600 2100-99-EXIT.                   EXIT.
037700*----------------------------------------------------------------*
037800*----------------------------------------------------------------*
037900 2200-EXPAND-ONE-START-DATE      SECTION.
038000*----------------------------------------------------------------*
038100     MOVE DLNRQ01-START-DATE (WRK-SD-IX)
038200                                 TO WRK-WORKING-DATE.
038300
038400     PERFORM 2210-PROCESS-ONE-OCCURRENCE
038500             UNTIL WRK-WORKING-DATE GREATER
038600                   DLNRQ01-FINAL-DATE.
038700*----------------------------------------------------------------*
038800 2200-99-EXIT.                   EXIT.
038900*----------------------------------------------------------------*
039000*----------------------------------------------------------------*
039100 2210-PROCESS-ONE-OCCURRENCE     SECTION.
039200*----------------------------------------------------------------*
039300     PERFORM 2300-SCAN-LEDGER-FOR-DUPLICATE.
039400
039500     IF WRK-DUP-FOUND
039600        PERFORM 2450-WRITE-REPORT-DUPLICATE
039700     ELSE
039800        PERFORM 2400-ADD-LEDGER-RECORD
039900        PERFORM 2460-WRITE-REPORT-ADDED
040000     END-IF.
040100
040200     PERFORM 7000-ADD-DAYS.
040300*----------------------------------------------------------------*
040400 2210-99-EXIT.                   EXIT.
040500*----------------------------------------------------------------*
040600*----------------------------------------------------------------*
040700 2300-SCAN-LEDGER-FOR-DUPLICATE  SECTION.
040800*----------------------------------------------------------------*
040900     MOVE 'NO '                  TO WRK-DUP-SW.
041000
041100     PERFORM 7100-UPPERCASE-REQ-DESC.
041200
041300     PERFORM 2310-COMPARE-LEDGER-ENTRY
041400             VARYING DLNLR01-IX  FROM 1 BY 1
041500             UNTIL   DLNLR01-IX  GREATER WRK-LEDGER-COUNT
041600             OR      WRK-DUP-FOUND.
041700*----------------------------------------------------------------*
041800 2300-99-EXIT.                   EXIT.
041900*----------------------------------------------------------------*
042000*----------------------------------------------------------------*
042100 2310-COMPARE-LEDGER-ENTRY       SECTION.
042200*----------------------------------------------------------------*
042300     IF DLNLR01-IS-DEADLINE (DLNLR01-IX)
042400        AND DLNLR01-TASK-DATE (DLNLR01-IX)
042500                                EQUAL WRK-WORKING-DATE
042600        AND DLNLR01-END-TIME  (DLNLR01-IX)
042700                                EQUAL DLNRQ01-END-TIME
042800
042900        PERFORM 7110-UPPERCASE-LDG-DESC
043000
043100        IF WRK-LDG-DESC-UC      EQUAL WRK-REQ-DESC-UC
043200           MOVE 'YES'           TO WRK-DUP-SW
043300           SET  WRK-DUP-INDEX   TO DLNLR01-IX
043400        END-IF
043500     END-IF.
043600*----------------------------------------------------------------*
043700 2310-99-EXIT.                   EXIT.
043800*----------------------------------------------------------------*
043900*----------------------------------------------------------------*
044000 2400-ADD-LEDGER-RECORD          SECTION.
044100*----------------------------------------------------------------*
044200     ADD  1                      TO WRK-LEDGER-COUNT.
044300     SET  DLNLR01-IX             TO WRK-LEDGER-COUNT.
044400
044500     MOVE 'D'                    TO DLNLR01-SYMBOL      (DLNLR01-IX).
044600     MOVE DLNRQ01-DESCRIPTION    TO DLNLR01-DESCRIPTION (DLNLR01-IX).
044700     MOVE 'false'                TO DLNLR01-IS-DONE     (DLNLR01-IX).
044800     MOVE DLNRQ01-PRIORITY       TO DLNLR01-PRIORITY    (DLNLR01-IX).
044900     MOVE WRK-WORKING-DATE       TO DLNLR01-TASK-DATE   (DLNLR01-IX).
045000     MOVE '-   '                 TO DLNLR01-START-TIME-X(DLNLR01-IX).
045100     MOVE DLNRQ01-END-TIME       TO DLNLR01-END-TIME    (DLNLR01-IX).
045200     MOVE 'false'                TO DLNLR01-HAS-REMINDER(DLNLR01-IX).
045300
045400     ADD  1                      TO WRK-ADDED-COUNTER.
045500*----------------------------------------------------------------*
045600 2400-99-EXIT.                   EXIT.
045700*----------------------------------------------------------------*
045800*----------------------------------------------------------------*
045900 2450-WRITE-REPORT-DUPLICATE     SECTION.
046000*----------------------------------------------------------------*
046100     MOVE SPACES                 TO FD-REG-REPORT.
046200     PERFORM 2600-WRITE-RPT-LINE.
046300
046400     MOVE 'Looks like you already added the task before! '
046500                                 TO FD-REG-REPORT.
046600     PERFORM 2600-WRITE-RPT-LINE.
046700
046800     MOVE 'Use the edit command on the task ID given below!'
046900                                 TO FD-REG-REPORT.
047000     PERFORM 2600-WRITE-RPT-LINE.
047100
047200     SET  DLNLR01-IX             TO WRK-DUP-INDEX.
047300     PERFORM 2500-BUILD-LEDGER-LINE.
047400
047500     MOVE WRK-LEDGER-LINE-TEXT   TO FD-REG-REPORT.
047600     PERFORM 2600-WRITE-RPT-LINE.
047700
047800     ADD  1                      TO WRK-DUP-COUNTER.
047900*----------------------------------------------------------------*
048000 2450-99-EXIT.                   EXIT.
048100*----------------------------------------------------------------*
048200*----------------------------------------------------------------*
048300 2460-WRITE-REPORT-ADDED         SECTION.
048400*----------------------------------------------------------------*
048500     MOVE SPACES                 TO FD-REG-REPORT.
048600     PERFORM 2600-WRITE-RPT-LINE.
048700
048800     MOVE 'The following deadline were added: '
048900                                 TO FD-REG-REPORT.
049000     PERFORM 2600-WRITE-RPT-LINE.
049100
049200     SET  DLNLR01-IX             TO WRK-LEDGER-COUNT.
049300     PERFORM 2500-BUILD-LEDGER-LINE.
049400
049500     MOVE WRK-LEDGER-LINE-TEXT   TO FD-REG-REPORT.
049600     PERFORM 2600-WRITE-RPT-LINE.
049700*----------------------------------------------------------------*
049800 2460-99-EXIT.                   EXIT.
049900*----------------------------------------------------------------*
050000*----------------------------------------------------------------*
050100 2500-BUILD-LEDGER-LINE          SECTION.
050200*----------------------------------------------------------------*
050300     MOVE SPACES                 TO WRK-LEDGER-LINE-TEXT.
050400
050500     STRING DLNLR01-SYMBOL        (DLNLR01-IX) DELIMITED BY SIZE
050600            '_'                                DELIMITED BY SIZE
050700            DLNLR01-DESCRIPTION   (DLNLR01-IX) DELIMITED BY SIZE
050800            '_'                                DELIMITED BY SIZE
050900            DLNLR01-IS-DONE       (DLNLR01-IX) DELIMITED BY SIZE
051000            '_'                                DELIMITED BY SIZE
051100            DLNLR01-PRIORITY      (DLNLR01-IX) DELIMITED BY SIZE
051200            '_'                                DELIMITED BY SIZE
051300            DLNLR01-TASK-DATE     (DLNLR01-IX) DELIMITED BY SIZE
051400            '_'                                DELIMITED BY SIZE
051500            DLNLR01-START-TIME-X  (DLNLR01-IX) DELIMITED BY SIZE
051600            '_'                                DELIMITED BY SIZE
051700            DLNLR01-END-TIME      (DLNLR01-IX) DELIMITED BY SIZE
051800            '_'                                DELIMITED BY SIZE
051900            DLNLR01-HAS-REMINDER  (DLNLR01-IX) DELIMITED BY SIZE
052000       INTO WRK-LEDGER-LINE-TEXT.
052100*----------------------------------------------------------------*
052200 2500-99-EXIT.                   EXIT.
052300*----------------------------------------------------------------*
052400*----------------------------------------------------------------*
052500 2600-WRITE-RPT-LINE             SECTION.
052600*----------------------------------------------------------------*
052700     WRITE FD-REG-REPORT.
052800
052900     PERFORM 8300-TEST-FS-REPORT.
053000*----------------------------------------------------------------*
053100 2600-99-EXIT.                   EXIT.
053200*----------------------------------------------------------------*
053300*----------------------------------------------------------------*
053400 3000-FINALIZE                   SECTION.
053500*----------------------------------------------------------------*
053600     OPEN OUTPUT TASK-LEDGER.
053700
053800     MOVE 'REWRITE TASK-LEDGER'  TO WRK-ERROR-MSG.
053900     PERFORM 8100-TEST-FS-TASKLDG.
054000
054100     PERFORM 3100-REWRITE-LEDGER-ENTRY
054200             VARYING DLNLR01-IX  FROM 1 BY 1
054300             UNTIL   DLNLR01-IX  GREATER WRK-LEDGER-COUNT.
054400
054500     CLOSE TASK-LEDGER
054600           REQUEST-FILE
054700           REPORT-FILE.
054800
054900     DISPLAY '***************************'.
055000     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
055100     DISPLAY '***************************'.
055200     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
055300     DISPLAY '*-------------------------*'.
055400     DISPLAY '*DEADLINES ADDED.....:' WRK-ADDED-COUNTER
055500     '*'.
055600     DISPLAY '*DUPLICATES SKIPPED..:' WRK-DUP-COUNTER
055700     '*'.
055800     DISPLAY '*DESCRIPTIONS REJECTED:' WRK-REJECT-COUNTER
055900     '*'.
056000     DISPLAY '*LEDGER RECORDS TOTAL:' WRK-LEDGER-COUNT
056100     '*'.
056200     DISPLAY '*-------------------------*'.
056300     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
056400     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
056500     DISPLAY '***************************'.
056600
056700     STOP RUN.
056800*----------------------------------------------------------------*
056900 3000-99-EXIT.                   EXIT.
057000*----------------------------------------------------------------*
057100*----------------------------------------------------------------*
057200 3100-REWRITE-LEDGER-ENTRY       SECTION.
057300*----------------------------------------------------------------*
057400     PERFORM 2500-BUILD-LEDGER-LINE.
057500
057600     MOVE WRK-LEDGER-LINE-TEXT   TO FD-REG-TASKLDG.
057700
057800     WRITE FD-REG-TASKLDG.
057900
058000     PERFORM 8100-TEST-FS-TASKLDG.
058100*----------------------------------------------------------------*
058200 3100-99-EXIT.                   EXIT.
058300*----------------------------------------------------------------*
058400*----------------------------------------------------------------*
058500 7000-ADD-DAYS                   SECTION.
058600*----------------------------------------------------------------*
058700     PERFORM 7020-ADD-ONE-DAY    DLNRQ01-INTERVAL TIMES.
058800*----------------------------------------------------------------*
058900 7000-99-EXIT.                   EXIT.
059000*----------------------------------------------------------------*
059100*----------------------------------------------------------------*
059200 7010-IS-LEAP-YEAR               SECTION.
059300*----------------------------------------------------------------*
059400     DIVIDE WRK-WD-CCYY BY 4     GIVING WRK-LEAP-QUOT
059500                                  REMAINDER WRK-LEAP-REM4.
059600     DIVIDE WRK-WD-CCYY BY 100   GIVING WRK-LEAP-QUOT
059700                                  REMAINDER WRK-LEAP-REM100.
059800     DIVIDE WRK-WD-CCYY BY 400   GIVING WRK-LEAP-QUOT
059900                                  REMAINDER WRK-LEAP-REM400.
060000
060100     IF (WRK-LEAP-REM4  EQUAL ZERO AND
060200         WRK-LEAP-REM100 NOT EQUAL ZERO)
060300        OR WRK-LEAP-REM400       EQUAL ZERO
060400        MOVE 'YES'               TO WRK-LEAP-SW
060500        MOVE 29                  TO WRK-MONTH-DAYS (2)
060600     ELSE
060700        MOVE 'NO '               TO WRK-LEAP-SW
060800        MOVE 28                  TO WRK-MONTH-DAYS (2)
060900     END-IF.
061000*----------------------------------------------------------------*
061100 7010-99-EXIT.                   EXIT.
061200*----------------------------------------------------------------*
061300*----------------------------------------------------------------*
061400 7020-ADD-ONE-DAY                SECTION.
061500*----------------------------------------------------------------*
061600     PERFORM 7010-IS-LEAP-YEAR.
061700
061800     ADD  1                      TO WRK-WD-DD.
061900
062000     MOVE WRK-MONTH-DAYS (WRK-WD-MM)
062100                                 TO WRK-DAYS-IN-MONTH.
062200
062300     IF WRK-WD-DD                GREATER WRK-DAYS-IN-MONTH
062400        MOVE 1                   TO WRK-WD-DD
062500        ADD  1                   TO WRK-WD-MM
062600        IF WRK-WD-MM             GREATER 12
062700           MOVE 1                TO WRK-WD-MM
062800           ADD  1                TO WRK-WD-CCYY
062900        END-IF
063000     END-IF.
063100*----------------------------------------------------------------*
063200 7020-99-EXIT.                   EXIT.
063300*----------------------------------------------------------------*
063400*----------------------------------------------------------------*
063500 7100-UPPERCASE-REQ-DESC         SECTION.
063600*----------------------------------------------------------------*
063700     MOVE DLNRQ01-DESCRIPTION    TO WRK-REQ-DESC-UC.
063800
063900     INSPECT WRK-REQ-DESC-UC     CONVERTING
064000             'abcdefghijklmnopqrstuvwxyz'
064100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
064200*----------------------------------------------------------------*
064300 7100-99-EXIT.                   EXIT.
064400*----------------------------------------------------------------*
064500*----------------------------------------------------------------*
064600 7110-UPPERCASE-LDG-DESC         SECTION.
064700*----------------------------------------------------------------*
064800     MOVE DLNLR01-DESCRIPTION (DLNLR01-IX)
064900                                 TO WRK-LDG-DESC-UC.
065000
065100     INSPECT WRK-LDG-DESC-UC     CONVERTING
065200             'abcdefghijklmnopqrstuvwxyz'
065300          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
065400*----------------------------------------------------------------*
065500 7110-99-EXIT.                   EXIT.
065600*----------------------------------------------------------------*
065700*----------------------------------------------------------------*
065800 8100-TEST-FS-TASKLDG            SECTION.
065900*----------------------------------------------------------------*
066000     IF WRK-FS-TASKLDG           NOT EQUAL ZEROS AND 10
066100        MOVE WRK-FS-TASKLDG      TO  WRK-ERROR-CODE
066200        PERFORM 9999-CALL-ABEND-PGM
066300     END-IF.
066400*----------------------------------------------------------------*
066500 8100-99-EXIT.                   EXIT.
066600*----------------------------------------------------------------*
066700*----------------------------------------------------------------*
066800 8200-TEST-FS-REQUEST            SECTION.
066900*----------------------------------------------------------------*
067000     IF WRK-FS-REQUEST           NOT EQUAL ZEROS AND 10
067100        MOVE WRK-FS-REQUEST      TO  WRK-ERROR-CODE
067200        PERFORM 9999-CALL-ABEND-PGM
067300     END-IF.
067400*----------------------------------------------------------------*
067500 8200-99-EXIT.                   EXIT.
067600*----------------------------------------------------------------*
067700*----------------------------------------------------------------*
067800 8300-TEST-FS-REPORT             SECTION.
067900*----------------------------------------------------------------*
068000     IF WRK-FS-REPORT            NOT EQUAL ZEROS
068100        MOVE WRK-FS-REPORT       TO  WRK-ERROR-CODE
068200        PERFORM 9999-CALL-ABEND-PGM
068300     END-IF.
068400*----------------------------------------------------------------*
068500 8300-99-EXIT.                   EXIT.
068600*----------------------------------------------------------------*
068700*----------------------------------------------------------------*
068800 9000-GET-DATE-TIME              SECTION.
068900*----------------------------------------------------------------*
069000     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
069100     MOVE YY                     TO YYYY-FORMATTED.
069200     MOVE MM                     TO MM-FORMATTED.
069300     MOVE DD                     TO DD-FORMATTED.
069400     ADD  2000                   TO YYYY-FORMATTED.
069500
069600     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
069700     MOVE HOUR                   TO HOUR-FORMATTED.
069800     MOVE MINUTE                 TO MINUTE-FORMATTED.
069900     MOVE SECOND                 TO SECOND-FORMATTED.
070000*----------------------------------------------------------------*
070100 9000-99-EXIT.                   EXIT.
070200*----------------------------------------------------------------*
070300*----------------------------------------------------------------*
070400 9999-CALL-ABEND-PGM             SECTION.
070500*----------------------------------------------------------------*
070600     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
070700     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
070800     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
070900*----------------------------------------------------------------*
071000 9999-99-EXIT.                   EXIT.
071100*----------------------------------------------------------------*
