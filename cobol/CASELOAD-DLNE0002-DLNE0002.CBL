000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     DLNE0002.
000600 AUTHOR.         L J PRUITT.
000700 INSTALLATION.   CASELOAD SYSTEMS GROUP - CENTRAL DATA CENTER.
000800 DATE-WRITTEN.   1988-05-20.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                   CASELOAD  SYSTEMS  GROUP                     *
001400*                   CENTRAL DATA CENTER - EDP-3                  *
001500*----------------------------------------------------------------*
001600*    PROGRAM-ID..: DLNE0002.                                     *
001700*    ANALYST.....: L J PRUITT                                    *
001800*    PROGRAMMER..: L J PRUITT                                    *
001900*    DATE........: 1988-05-20                                    *
002000*----------------------------------------------------------------*
002100*    PROJECT.....: CASELOAD DEADLINE SCHEDULE PROJECT - CASELOAD *
002200*----------------------------------------------------------------*
002300*    GOAL........: READ FREE-SLOT QUERIES AGAINST THE TASK       *
002400*                  LEDGER AND PRINT, FOR EACH ONE, THE LIST OF   *
002500*                  OPEN TIME WINDOWS ON THE QUERY DATE LONG      *
002600*                  ENOUGH TO HOLD THE REQUESTED DURATION.        *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   UTS-S-TASKLDG   00080       DLNLR01          *
003000*                   UTS-S-FSQUERY   00018       DLNFQ01          *
003100*                   UTS-S-FSRPT     00090                        *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG                                                  *
003600*----------------------------------------------------------------*
003700*    1988-05-20  LJP   ORIGINAL PROGRAM.                          *
003800*    1991-10-03  LJP   WR 0079 - GAP MUST BE STRICTLY LONG ENOUGH *
003900*                      FOR THE REQUESTED DURATION, EQUAL LENGTH   *
004000*                      NOW QUALIFIES (WAS GREATER-THAN ONLY).    *
004100*    1993-04-06  TAO   WR 0118 - ELIGIBILITY NOW CHECKS END-TIME  *
004200*                      AGAINST THE CLOCK, NOT JUST THE TASK DATE  *
004300*                      AGAINST TODAY, SO FINISHED TASKS DROP OUT. *
004400*    1998-11-02  TAO   Y2K - QRY-DATE, TASK-DATE AND THE TODAY-   *
004500*                      DATE WORK AREA ALL WIDENED TO CCYYMMDD.    *
004600*    2004-05-19  MRS   CR 4472 - FINAL OPEN WINDOW OF THE DAY IS   *
004700*                      ALWAYS REPORTED ENDING "2400" REGARDLESS   *
004800*                      OF THE CLOCK TIME THE JOB RUNS.            *
004900*    2007-03-14  MRS   CR 5191 - "FREE FOR THE ENTIRE DAY" LINE    *
005000*                      PRINTS WHEN NO TASKS ARE ELIGIBLE AT ALL,   *
005100*                      WITHOUT RUNNING THE GAP ARITHMETIC BELOW.  *
005200*----------------------------------------------------------------*
005300*================================================================*
005400*           E N V I R O N M E N T      D I V I S I O N           *
005500*================================================================*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900      C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT TASK-LEDGER    ASSIGN TO UTS-S-TASKLDG
006500      ORGANIZATION IS      SEQUENTIAL
006600      ACCESS MODE  IS      SEQUENTIAL
006700      FILE STATUS  IS      WRK-FS-TASKLDG.
006800
006900     SELECT QUERY-FILE     ASSIGN TO UTS-S-FSQUERY
007000      ORGANIZATION IS      SEQUENTIAL
007100      ACCESS MODE  IS      SEQUENTIAL
007200      FILE STATUS  IS      WRK-FS-QUERY.
007300
007400     SELECT SLOT-REPORT-FILE  ASSIGN TO UTS-S-FSRPT
007500      ORGANIZATION IS      SEQUENTIAL
007600      ACCESS MODE  IS      SEQUENTIAL
007700      FILE STATUS  IS      WRK-FS-SLOTRPT.
007800
007900*================================================================*
008000*                  D A T A      D I V I S I O N                  *
008100*================================================================*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD TASK-LEDGER
008600     RECORDING MODE IS F
008700     LABEL RECORD   IS STANDARD
008800     BLOCK CONTAINS 00 RECORDS.
008900 01 FD-REG-TASKLDG    PIC X(80).
009000
009100 FD QUERY-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORD   IS STANDARD
009400     BLOCK CONTAINS 00 RECORDS.
009500 01 FD-REG-QUERY      PIC X(18).
009600
009700 FD SLOT-REPORT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORD   IS STANDARD
010000     BLOCK CONTAINS 00 RECORDS.
010100 01 FD-REG-SLOTRPT    PIC X(90).
010200
010300*-----------------------------------------------------------------*
010400*                  WORKING-STORAGE SECTION                        *
010500*-----------------------------------------------------------------*
010600 WORKING-STORAGE SECTION.
010700
010800*    THE WHOLE TASK LEDGER, LOADED ONCE AT 1100-LOAD-LEDGER -
010900*    READ-ONLY IN THIS PROGRAM, SAME FULL-SCAN DESIGN AS DLNE0001.
011000 01 WRK-LEDGER-TABLE.
011100    COPY 'DLNLR01'.
011200
011300 01 WRK-QUERY-REG.
011400    COPY 'DLNFQ01'.
011500
011600*    SUBSCRIPTS INTO WRK-LEDGER-TABLE OF THE RECORDS ELIGIBLE FOR
011700*    THE CURRENT QUERY, IN LEDGER ORDER - NOT COPIES OF THE
011800*    RECORDS THEMSELVES.
011900 01 WRK-SELECTED-TABLE.
012000    05 WRK-SELECTED-ENTRY      OCCURS 200 TIMES
012100                                INDEXED BY WRK-SEL-IX
012200                                PIC 9(04) COMP.
012300
012400*    ONE DAY'S WORTH OF COMPUTED FREE-SLOT LINES FOR THE CURRENT
012500*    QUERY, BUILT BEFORE 2500-WRITE-SLOT-REPORT PRINTS THEM.
012600 01 WRK-SLOT-TABLE.
012700    COPY 'DLNFR01'.
012800
012900 77 WRK-LEDGER-COUNT                       PIC 9(04) COMP
013000                                            VALUE ZERO.
013100 77 WRK-SELECTED-COUNT                     PIC 9(04) COMP
013200                                            VALUE ZERO.
013300 77 WRK-SLOT-COUNT                         PIC 9(04) COMP
013400                                            VALUE ZERO.
013500 77 WRK-QUERY-COUNTER                      PIC 9(04) COMP
013600                                            VALUE ZERO.
013700 77 WRK-FREE-DAY-COUNTER                   PIC 9(04) COMP
013800                                            VALUE ZERO.
013900 77 WRK-DURATION-MIN                       PIC 9(04) COMP
014000                                            VALUE ZERO.
014100 77 WRK-CANDIDATE-END-MIN                  PIC 9(04) COMP
014200                                            VALUE ZERO.
014300 77 WRK-START-POINTER-MIN                  PIC 9(04) COMP
014400                                            VALUE ZERO.
014500 77 WRK-GAP-MIN                            PIC 9(04) COMP
014600                                            VALUE ZERO.
014700 77 WRK-END-OF-DAY-MIN                     PIC 9(04) COMP
014800                                            VALUE 1440.
014900 77 WRK-MOF-MINUTES                        PIC 9(04) COMP
015000                                            VALUE ZERO.
015050 77 WRK-SEQ-LEAD-SPACES                     PIC 9(02) COMP
015060                                            VALUE ZERO.
015100
015200 77 WRK-TASKLDG-EOF                        PIC X(03) VALUE SPACES.
015300 77 WRK-QUERY-EOF                          PIC X(03) VALUE SPACES.
015400
015500 01 WRK-ELIGIBLE-SW                        PIC X(03) VALUE SPACES.
015600    88 WRK-ELIGIBLE                             VALUE 'YES'.
015700    88 WRK-NOT-ELIGIBLE                         VALUE 'NO '.
015800
015900*    TIME-OF-DAY VALUES, HHMM, CARRIED LIKE THE LEDGER'S OWN
016000*    START-TIME/END-TIME FIELDS - NOT COUNTERS, LEFT DISPLAY.
016100 01 WRK-START-POINTER                      PIC 9(04) VALUE ZERO.
016150 01 WRK-CANDIDATE-END-HHMM                  PIC 9(04) VALUE ZERO.
016160
016170*    ZERO-SUPPRESSED SLOT NUMBER FOR THE REPORT LINE - THE TABLE
016180*    FIELD ITSELF IS PIC 9(03) FOR THE SUBSCRIPT MATH, BUT THE
016190*    REPORT PRINTS "1.", "2.", ... NOT "001.", "002.", ... AND
016192*    WRK-SEQ-LEAD-SPACES COUNTS THE BLANKS SO THE STRING BELOW
016194*    CAN SKIP PAST THEM VIA REFERENCE MODIFICATION.
016195 01 WRK-SLOT-SEQ-ED                         PIC ZZ9.
016300
016400*    SCRATCH HHMM-TO-MINUTES CONVERTER, SHARED BY EVERY GAP TEST
016500*    BELOW SO THE HH*60+MM ARITHMETIC IS WRITTEN ONCE.
016600 01 WRK-MOF-HHMM                           PIC 9(04) VALUE ZERO.
016700 01 WRK-MOF-HHMM-R REDEFINES
016800    WRK-MOF-HHMM.
016900    05 WRK-MOF-HH              PIC 9(02).
017000    05 WRK-MOF-MM              PIC 9(02).
017100
017200*    TODAY'S DATE AND THE CURRENT CLOCK, CCYYMMDD AND HHMM, SET
017300*    ONCE AT 9000-GET-DATE-TIME AND USED BY THE ELIGIBILITY AND
017400*    SCAN-WINDOW RULES.
017500 01 WRK-TODAY-DATE                         PIC 9(08) VALUE ZERO.
017600 01 WRK-TODAY-DATE-R REDEFINES
017700    WRK-TODAY-DATE.
017800    05 WRK-TD-CCYY             PIC 9(04).
017900    05 WRK-TD-MM               PIC 9(02).
018000    05 WRK-TD-DD               PIC 9(02).
018100
018200 01 WRK-NOW-HHMM                           PIC 9(04) VALUE ZERO.
018300 01 WRK-NOW-HHMM-R REDEFINES
018400    WRK-NOW-HHMM.
018500    05 WRK-NOW-HH              PIC 9(02).
018600    05 WRK-NOW-MM              PIC 9(02).
018700
018800*DATA FOR ERROR LOG:
018900 01 WRK-ERROR-LOG.
019000    03 WRK-PROGRAM                         PIC X(08) VALUE
019100                                                    'DLNE0002'  .
019200    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
019300    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
019400    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
019500    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
019600 01 WRK-ERROR-LOG-FLAT REDEFINES WRK-ERROR-LOG.
019700    03 FILLER                              PIC X(86).
019800
019900*ABENDING PROGRAM:
020000 77 WRK-ABEND-PGM                          PIC X(08) VALUE
020100                                                    'ABENDPGM'  .
020200
020300 01 WRK-FILE-STATUS.
020400    03 WRK-FS-TASKLDG                      PIC 9(02) VALUE ZEROS .
020500    03 WRK-FS-QUERY                        PIC 9(02) VALUE ZEROS .
020600    03 WRK-FS-SLOTRPT                      PIC 9(02) VALUE ZEROS .
020700
020800*WORKING DATA FOR THE SYSTEM DATE AND TIME.
020900 01 WRK-SYSTEM-DATE.
021000    03 YY                                  PIC 9(02) VALUE ZEROS .
021100    03 MM                                  PIC 9(02) VALUE ZEROS .
021200    03 DD                                  PIC 9(02) VALUE ZEROS .
021300*
021400 01 WRK-DATE-FORMATTED.
021500    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
021600    03 FILLER                              PIC X(01) VALUE '-'   .
021700    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
021800    03 FILLER                              PIC X(01) VALUE '-'   .
021900    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
022000*
022100 01 WRK-SYSTEM-TIME.
022200    03 HOUR                                PIC 9(02) VALUE ZEROS .
022300    03 MINUTE                              PIC 9(02) VALUE ZEROS .
022400    03 SECOND                              PIC 9(02) VALUE ZEROS .
022500    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
022600*
022700 01 WRK-TIME-FORMATTED.
022800    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
022900    03 FILLER                              PIC X(01) VALUE ':'.
023000    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
023100    03 FILLER                              PIC X(01) VALUE ':'.
023200    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
023300
023400*================================================================*
023500 PROCEDURE                       DIVISION.
023600*================================================================*
023700*----------------------------------------------------------------*
023800 0000-MAIN-PROCESS               SECTION.
023900*----------------------------------------------------------------*
024000     PERFORM 1000-INITIALIZE.
024100
024200     PERFORM 2000-PROCESS-QUERY  UNTIL WRK-QUERY-EOF EQUAL 'END'.
024300
024400     PERFORM 3000-FINALIZE.
024500*----------------------------------------------------------------*
024600 0000-99-EXIT.                   EXIT.
024700*----------------------------------------------------------------*
024800*----------------------------------------------------------------*
024900 1000-INITIALIZE                 SECTION.
025000*----------------------------------------------------------------*
025100     PERFORM 9000-GET-DATE-TIME.
025200
025300     MOVE YY                     TO WRK-TD-CCYY.
025400     ADD  2000                   TO WRK-TD-CCYY.
025500     MOVE MM                     TO WRK-TD-MM.
025600     MOVE DD                     TO WRK-TD-DD.
025700
025800     MOVE HOUR                   TO WRK-NOW-HH.
025900     MOVE MINUTE                 TO WRK-NOW-MM.
026000
026100     INITIALIZE WRK-LEDGER-TABLE
026200                WRK-QUERY-REG
026300                WRK-SLOT-TABLE.
026400
026500     OPEN INPUT  TASK-LEDGER.
026600
026700     MOVE 'OPEN FILE TASK-LEDGER'  TO WRK-ERROR-MSG.
026800     PERFORM 8100-TEST-FS-TASKLDG.
026900
027000     PERFORM 1100-LOAD-LEDGER UNTIL WRK-TASKLDG-EOF EQUAL 'END'.
027100
027200     CLOSE TASK-LEDGER.
027300
027400     OPEN INPUT  QUERY-FILE
027500          OUTPUT SLOT-REPORT-FILE.
027600
027700     MOVE 'OPEN FILE QUERY-FILE'    TO WRK-ERROR-MSG.
027800     PERFORM 8200-TEST-FS-QUERY.
027900
028000     MOVE 'OPEN FILE SLOT-RPT-FILE' TO WRK-ERROR-MSG.
028100     PERFORM 8300-TEST-FS-SLOTRPT.
028200
028300     PERFORM 2010-READ-QUERY.
028400*----------------------------------------------------------------*
028500 1000-99-EXIT.                   EXIT.
028600*----------------------------------------------------------------*
028700*----------------------------------------------------------------*
028800 1100-LOAD-LEDGER                SECTION.
028900*----------------------------------------------------------------*
029000     MOVE 'READING TASK-LEDGER'   TO WRK-ERROR-MSG.
029100
029200     READ TASK-LEDGER            INTO FD-REG-TASKLDG.
029300
029400     PERFORM 8100-TEST-FS-TASKLDG.
029500
029600     IF WRK-FS-TASKLDG           EQUAL 10
029700        MOVE 'END'               TO WRK-TASKLDG-EOF
029800     ELSE
029900        ADD 1                    TO WRK-LEDGER-COUNT
030000        SET DLNLR01-IX           TO WRK-LEDGER-COUNT
030100        PERFORM 1150-PARSE-LEDGER-LINE
030200     END-IF.
030300*----------------------------------------------------------------*
030400 1100-99-EXIT.                   EXIT.
030500*----------------------------------------------------------------*
030600*----------------------------------------------------------------*
030700 1150-PARSE-LEDGER-LINE          SECTION.
030800*----------------------------------------------------------------*
030900     UNSTRING FD-REG-TASKLDG     DELIMITED BY '_'
031000         INTO DLNLR01-SYMBOL        (DLNLR01-IX)
031100              DLNLR01-DESCRIPTION   (DLNLR01-IX)
031200              DLNLR01-IS-DONE       (DLNLR01-IX)
031300              DLNLR01-PRIORITY      (DLNLR01-IX)
031400              DLNLR01-TASK-DATE     (DLNLR01-IX)
031500              DLNLR01-START-TIME-X  (DLNLR01-IX)
031600              DLNLR01-END-TIME      (DLNLR01-IX)
031700              DLNLR01-HAS-REMINDER  (DLNLR01-IX)
031800     END-UNSTRING.
031900*----------------------------------------------------------------*
032000 1150-99-EXIT.                   EXIT.
032100*----------------------------------------------------------------*
032200*----------------------------------------------------------------*
032300 2000-PROCESS-QUERY              SECTION.
032400*----------------------------------------------------------------*
032500     COMPUTE WRK-DURATION-MIN  = (DLNFQ01-QRY-HOUR * 60)
032600                                + DLNFQ01-QRY-MIN.
032700
032800     PERFORM 2100-SELECT-ELIGIBLE.
032900
033000     PERFORM 2200-SET-SCAN-WINDOW.
033100
033200     PERFORM 2300-WALK-SELECTED-SET.
033300
033400     PERFORM 2500-WRITE-SLOT-REPORT.
033500
033600     ADD  1                      TO WRK-QUERY-COUNTER.
033700
033800     PERFORM 2010-READ-QUERY.
033900*----------------------------------------------------------------*
034000 2000-99-EXIT.                   EXIT.
034100*----------------------------------------------------------------*
034200*----------------------------------------------------------------*
034300 2010-READ-QUERY                 SECTION.
034400*----------------------------------------------------------------*
034500     MOVE 'READING QUERY-FILE'   TO WRK-ERROR-MSG.
034600
034700     READ QUERY-FILE             INTO WRK-QUERY-REG.
034800
034900     PERFORM  8200-TEST-FS-QUERY.
035000
035100     IF WRK-FS-QUERY             EQUAL 10
035200        MOVE 'END'               TO WRK-QUERY-EOF
035300     END-IF.
035400*----------------------------------------------------------------*
035500 2010-99-EXIT.                   EXIT.
035600*----------------------------------------------------------------*
035700*----------------------------------------------------------------*
035800 2100-SELECT-ELIGIBLE             SECTION.
035900*----------------------------------------------------------------*
036000     MOVE ZERO                   TO WRK-SELECTED-COUNT.
036100
036200     PERFORM 2110-CHECK-ONE-LEDGER-ENTRY
036300             VARYING DLNLR01-IX  FROM 1 BY 1
036400             UNTIL   DLNLR01-IX  GREATER WRK-LEDGER-COUNT.
036500*----------------------------------------------------------------*
036600 2100-99-EXIT.                   EXIT.
036700*----------------------------------------------------------------*
036800*----------------------------------------------------------------*
036900 2110-CHECK-ONE-LEDGER-ENTRY      SECTION.
037000*----------------------------------------------------------------*
037100     MOVE 'NO '                  TO WRK-ELIGIBLE-SW.
037200
037300     IF DLNLR01-IS-DEADLINE (DLNLR01-IX)
037400        AND DLNLR01-TASK-DATE (DLNLR01-IX)
037500                                 EQUAL DLNFQ01-QRY-DATE
037600        AND NOT DLNLR01-START-TIME-NONE (DLNLR01-IX)
037700        PERFORM 2120-CHECK-END-AFTER-NOW
037800     END-IF.
037900
038000     IF WRK-ELIGIBLE
038100        ADD  1                   TO WRK-SELECTED-COUNT
038200        SET  WRK-SEL-IX          TO WRK-SELECTED-COUNT
038300        SET  WRK-SELECTED-ENTRY (WRK-SEL-IX) TO DLNLR01-IX
038400     END-IF.
038500*----------------------------------------------------------------*
038600 2110-99-EXIT.                   EXIT.
038700*----------------------------------------------------------------*
038800*----------------------------------------------------------------*
038900 2120-CHECK-END-AFTER-NOW         SECTION.
039000*----------------------------------------------------------------*
039100     IF DLNFQ01-QRY-DATE          GREATER WRK-TODAY-DATE
039200        MOVE 'YES'                TO WRK-ELIGIBLE-SW
039300     ELSE
039400        IF DLNFQ01-QRY-DATE       EQUAL WRK-TODAY-DATE
039500           AND DLNLR01-END-TIME (DLNLR01-IX)
039600                                  GREATER WRK-NOW-HHMM
039700           MOVE 'YES'             TO WRK-ELIGIBLE-SW
039800        END-IF
039900     END-IF.
040000*----------------------------------------------------------------*
040100 2120-99-EXIT.                   EXIT.
040200*----------------------------------------------------------------*
040300*----------------------------------------------------------------*
040400 2200-SET-SCAN-WINDOW             SECTION.
040500*----------------------------------------------------------------*
040600     IF DLNFQ01-QRY-DATE          EQUAL WRK-TODAY-DATE
040700        IF WRK-SELECTED-COUNT     GREATER ZERO
040800           SET DLNLR01-IX         TO WRK-SELECTED-ENTRY (1)
040900           IF DLNLR01-END-TIME (DLNLR01-IX)
041000                                  GREATER WRK-NOW-HHMM
041100              MOVE DLNLR01-END-TIME (DLNLR01-IX)
041200                                  TO WRK-START-POINTER
041300           ELSE
041400              MOVE WRK-NOW-HHMM   TO WRK-START-POINTER
041500           END-IF
041600        ELSE
041700           MOVE WRK-NOW-HHMM      TO WRK-START-POINTER
041800        END-IF
041900     ELSE
042000        MOVE 0000                 TO WRK-START-POINTER
042100     END-IF.
042200*----------------------------------------------------------------*
042300 2200-99-EXIT.                   EXIT.
042400*----------------------------------------------------------------*
042500*----------------------------------------------------------------*
042600 2300-WALK-SELECTED-SET           SECTION.
042700*----------------------------------------------------------------*
042800     MOVE ZERO                   TO WRK-SLOT-COUNT.
042900
043000     IF WRK-SELECTED-COUNT       GREATER ZERO
043100        PERFORM 2310-WALK-ONE-ENTRY
043200                VARYING WRK-SEL-IX FROM 1 BY 1
043300                UNTIL   WRK-SEL-IX GREATER WRK-SELECTED-COUNT
043400
043500        PERFORM 2330-CHECK-FINAL-GAP
043600     ELSE
043700        ADD  1                   TO WRK-FREE-DAY-COUNTER
043800     END-IF.
043900*----------------------------------------------------------------*
044000 2300-99-EXIT.                   EXIT.
044100*----------------------------------------------------------------*
044200*----------------------------------------------------------------*
044300 2310-WALK-ONE-ENTRY              SECTION.
044400*----------------------------------------------------------------*
044500     SET  DLNLR01-IX             TO WRK-SELECTED-ENTRY (WRK-SEL-IX).
044600
044700     MOVE DLNLR01-START-TIME-N (DLNLR01-IX)
044800                                 TO WRK-CANDIDATE-END-HHMM.
044900
045000     MOVE WRK-CANDIDATE-END-HHMM TO WRK-MOF-HHMM.
045100     PERFORM 7000-MINUTES-OF.
045200     MOVE WRK-MOF-MINUTES        TO WRK-CANDIDATE-END-MIN.
045300
045400     MOVE WRK-START-POINTER      TO WRK-MOF-HHMM.
045500     PERFORM 7000-MINUTES-OF.
045600     MOVE WRK-MOF-MINUTES        TO WRK-START-POINTER-MIN.
045700
045800     COMPUTE WRK-GAP-MIN = WRK-CANDIDATE-END-MIN
045900                          - WRK-START-POINTER-MIN.
046000
046100     IF WRK-GAP-MIN               GREATER OR EQUAL WRK-DURATION-MIN
046200        PERFORM 2400-EMIT-SLOT-LINE
046300     END-IF.
046400
046500     MOVE DLNLR01-END-TIME (DLNLR01-IX)
046600                                 TO WRK-START-POINTER.
046700*----------------------------------------------------------------*
046800 2310-99-EXIT.                   EXIT.
046900*----------------------------------------------------------------*
047000*----------------------------------------------------------------*
047100 2330-CHECK-FINAL-GAP             SECTION.
047200*----------------------------------------------------------------*
047300     MOVE WRK-START-POINTER      TO WRK-MOF-HHMM.
047400     PERFORM 7000-MINUTES-OF.
047500     MOVE WRK-MOF-MINUTES        TO WRK-START-POINTER-MIN.
047600
047700     COMPUTE WRK-GAP-MIN = WRK-END-OF-DAY-MIN
047800                          - WRK-START-POINTER-MIN.
047900
048000     IF WRK-GAP-MIN               GREATER OR EQUAL WRK-DURATION-MIN
048100        PERFORM 2420-EMIT-FINAL-SLOT-LINE
048200     END-IF.
048300*----------------------------------------------------------------*
048400 2330-99-EXIT.                   EXIT.
048500*----------------------------------------------------------------*
048600*----------------------------------------------------------------*
048700 2400-EMIT-SLOT-LINE              SECTION.
048800*----------------------------------------------------------------*
048900     ADD  1                      TO WRK-SLOT-COUNT.
049000     SET  DLNFR01-IX             TO WRK-SLOT-COUNT.
049100
049200     MOVE WRK-SLOT-COUNT         TO DLNFR01-SLOT-SEQ (DLNFR01-IX).
049300     MOVE WRK-START-POINTER      TO DLNFR01-SLOT-START(DLNFR01-IX).
049400     MOVE WRK-CANDIDATE-END-HHMM TO DLNFR01-SLOT-END  (DLNFR01-IX).
049500     MOVE 'N'                    TO DLNFR01-SLOT-END-DAY-END
049600                                                       (DLNFR01-IX).
049700*----------------------------------------------------------------*
049800 2400-99-EXIT.                   EXIT.
049900*----------------------------------------------------------------*
050000*----------------------------------------------------------------*
050100 2420-EMIT-FINAL-SLOT-LINE        SECTION.
050200*----------------------------------------------------------------*
050300     ADD  1                      TO WRK-SLOT-COUNT.
050400     SET  DLNFR01-IX             TO WRK-SLOT-COUNT.
050500
050600     MOVE WRK-SLOT-COUNT         TO DLNFR01-SLOT-SEQ (DLNFR01-IX).
050700     MOVE WRK-START-POINTER      TO DLNFR01-SLOT-START(DLNFR01-IX).
050800     MOVE 2400                   TO DLNFR01-SLOT-END  (DLNFR01-IX).
050900     MOVE 'Y'                    TO DLNFR01-SLOT-END-DAY-END
051000                                                       (DLNFR01-IX).
051100*----------------------------------------------------------------*
051200 2420-99-EXIT.                   EXIT.
051300*----------------------------------------------------------------*
051400*----------------------------------------------------------------*
051500 2500-WRITE-SLOT-REPORT           SECTION.
051600*----------------------------------------------------------------*
051700     IF WRK-SLOT-COUNT            EQUAL ZERO
051800        MOVE SPACES               TO FD-REG-SLOTRPT
051900        MOVE 'You are free for the entire day!'
052000                                  TO FD-REG-SLOTRPT
052100        WRITE FD-REG-SLOTRPT
052200        PERFORM 8300-TEST-FS-SLOTRPT
052300     ELSE
052400        PERFORM 2505-WRITE-HEADER-LINE
052500
052600        PERFORM 2510-WRITE-ONE-SLOT-LINE
052700                VARYING DLNFR01-IX FROM 1 BY 1
052800                UNTIL   DLNFR01-IX GREATER WRK-SLOT-COUNT
052900     END-IF.
053000*----------------------------------------------------------------*
053100 2500-99-EXIT.                   EXIT.
053200*----------------------------------------------------------------*
053300*----------------------------------------------------------------*
053400 2505-WRITE-HEADER-LINE           SECTION.
053500*----------------------------------------------------------------*
053600     MOVE SPACES                 TO FD-REG-SLOTRPT.
053700
053800     STRING 'Here are the available time slots for '
053900                                          DELIMITED BY SIZE
054000            DLNFQ01-QRY-DATE-DD          DELIMITED BY SIZE
054100            '/'                          DELIMITED BY SIZE
054200            DLNFQ01-QRY-DATE-MM          DELIMITED BY SIZE
054300            '/'                          DELIMITED BY SIZE
054400            DLNFQ01-QRY-DATE-CCYY        DELIMITED BY SIZE
054500            ' :'                         DELIMITED BY SIZE
054600       INTO FD-REG-SLOTRPT.
054700
054800     WRITE FD-REG-SLOTRPT.
054900
055000     PERFORM 8300-TEST-FS-SLOTRPT.
055100*----------------------------------------------------------------*
055200 2505-99-EXIT.                   EXIT.
055300*----------------------------------------------------------------*
055400*----------------------------------------------------------------*
055500 2510-WRITE-ONE-SLOT-LINE         SECTION.
055600*----------------------------------------------------------------*
055700     MOVE SPACES                 TO FD-REG-SLOTRPT.
055750
055770     MOVE DLNFR01-SLOT-SEQ (DLNFR01-IX) TO WRK-SLOT-SEQ-ED.
055780     MOVE ZERO                   TO WRK-SEQ-LEAD-SPACES.
055790     INSPECT WRK-SLOT-SEQ-ED TALLYING WRK-SEQ-LEAD-SPACES
055795             FOR LEADING SPACE.
055800
055900     STRING WRK-SLOT-SEQ-ED (WRK-SEQ-LEAD-SPACES + 1:)
055950                                             DELIMITED BY SIZE
056000            '. '                            DELIMITED BY SIZE
056100            DLNFR01-SLOT-START (DLNFR01-IX) DELIMITED BY SIZE
056200            ' to '                          DELIMITED BY SIZE
056300            DLNFR01-SLOT-END   (DLNFR01-IX) DELIMITED BY SIZE
056400       INTO FD-REG-SLOTRPT.
056500
056600     WRITE FD-REG-SLOTRPT.
056700
056800     PERFORM 8300-TEST-FS-SLOTRPT.
056900*----------------------------------------------------------------*
057000 2510-99-EXIT.                   EXIT.
057100*----------------------------------------------------------------*
057200*----------------------------------------------------------------*
057300 3000-FINALIZE                    SECTION.
057400*----------------------------------------------------------------*
057500     CLOSE TASK-LEDGER
057600           QUERY-FILE
057700           SLOT-REPORT-FILE.
057800
057900     DISPLAY '***************************'.
058000     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
058100     DISPLAY '***************************'.
058200     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
058300     DISPLAY '*-------------------------*'.
058400     DISPLAY '*QUERIES PROCESSED...:' WRK-QUERY-COUNTER
058500     '*'.
058600     DISPLAY '*FREE-ALL-DAY RESULTS:' WRK-FREE-DAY-COUNTER
058700     '*'.
058800     DISPLAY '*LEDGER RECORDS READ.:' WRK-LEDGER-COUNT
058900     '*'.
059000     DISPLAY '*-------------------------*'.
059100     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
059200     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
059300     DISPLAY '***************************'.
059400
059500     STOP RUN.
059600*----------------------------------------------------------------*
059700 3000-99-EXIT.                   EXIT.
059800*----------------------------------------------------------------*
059900*----------------------------------------------------------------*
060000 7000-MINUTES-OF                  SECTION.
060100*----------------------------------------------------------------*
060200     COMPUTE WRK-MOF-MINUTES = (WRK-MOF-HH * 60) + WRK-MOF-MM.
060300*----------------------------------------------------------------*
060400 7000-99-EXIT.                   EXIT.
060500*----------------------------------------------------------------*
060600*----------------------------------------------------------------*
060700 8100-TEST-FS-TASKLDG             SECTION.
060800*----------------------------------------------------------------*
060900     IF WRK-FS-TASKLDG            NOT EQUAL ZEROS AND 10
061000        MOVE WRK-FS-TASKLDG       TO  WRK-ERROR-CODE
061100        PERFORM 9999-CALL-ABEND-PGM
061200     END-IF.
061300*----------------------------------------------------------------*
061400 8100-99-EXIT.                   EXIT.
061500*----------------------------------------------------------------*
061600*----------------------------------------------------------------*
061700 8200-TEST-FS-QUERY               SECTION.
061800*----------------------------------------------------------------*
061900     IF WRK-FS-QUERY              NOT EQUAL ZEROS AND 10
062000        MOVE WRK-FS-QUERY         TO  WRK-ERROR-CODE
062100        PERFORM 9999-CALL-ABEND-PGM
062200     END-IF.
062300*----------------------------------------------------------------*
062400 8200-99-EXIT.                   EXIT.
062500*----------------------------------------------------------------*
062600*----------------------------------------------------------------*
062700 8300-TEST-FS-SLOTRPT             SECTION.
062800*----------------------------------------------------------------*
062900     IF WRK-FS-SLOTRPT            NOT EQUAL ZEROS
063000        MOVE WRK-FS-SLOTRPT       TO  WRK-ERROR-CODE
063100        PERFORM 9999-CALL-ABEND-PGM
063200     END-IF.
063300*----------------------------------------------------------------*
063400 8300-99-EXIT.                   EXIT.
063500*----------------------------------------------------------------*
063600*----------------------------------------------------------------*
063700 9000-GET-DATE-TIME               SECTION.
063800*----------------------------------------------------------------*
063900     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
064000     MOVE YY                      TO YYYY-FORMATTED.
064100     MOVE MM                      TO MM-FORMATTED.
064200     MOVE DD                      TO DD-FORMATTED.
064300     ADD  2000                    TO YYYY-FORMATTED.
064400
064500     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
064600     MOVE HOUR                    TO HOUR-FORMATTED.
064700     MOVE MINUTE                  TO MINUTE-FORMATTED.
064800     MOVE SECOND                  TO SECOND-FORMATTED.
064900*----------------------------------------------------------------*
065000 9000-99-EXIT.                   EXIT.
065100*----------------------------------------------------------------*
065200*----------------------------------------------------------------*
065300 9999-CALL-ABEND-PGM              SECTION.
065400*----------------------------------------------------------------*
065500     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.
065600     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
065700     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
065800*----------------------------------------------------------------*
065900 9999-99-EXIT.                   EXIT.
066000*----------------------------------------------------------------*
