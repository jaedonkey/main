000100*================================================================*
000200*    B O O K : D L N F Q 0 1                                     *
000300*================================================================*
000400*    BOOK........: DLNFQ01.                                      *
000500*    PROJECT.....: CASELOAD DEADLINE SCHEDULE PROJECT - CASELOAD *
000600*    GOAL........: LAYOUT OF ONE FREE-SLOT QUERY - A CASEWORKER  *
000700*                  ASKS "ON THIS DATE, FIND ME A GAP OF AT       *
000800*                  LEAST THIS LONG" AND DLNE0002 SCANS THE       *
000900*                  LEDGER FOR IT.                                *
001000*----------------------------------------------------------------*
001100*    CHANGE LOG                                                  *
001200*----------------------------------------------------------------*
001300*    1988-05-20  LJP   ORIGINAL BOOK.                            *
001400*    1998-11-02  TAO   Y2K - QRY-DATE WIDENED TO CCYYMMDD.       *
001500*----------------------------------------------------------------*
001600 03  DLNFQ01-FREE-SLOT-QUERY.
001700     05  DLNFQ01-QRY-DATE            PIC 9(08).
001800     05  DLNFQ01-QRY-DATE-R REDEFINES
001900         DLNFQ01-QRY-DATE.
002000         07  DLNFQ01-QRY-DATE-CCYY   PIC 9(04).
002100         07  DLNFQ01-QRY-DATE-MM     PIC 9(02).
002200         07  DLNFQ01-QRY-DATE-DD     PIC 9(02).
002300*    REQUIRED DURATION, HOURS AND MINUTES OF FREE TIME NEEDED.
002400     05  DLNFQ01-QRY-HOUR            PIC 9(02).
002500     05  DLNFQ01-QRY-MIN             PIC 9(02).
002600     05  FILLER                      PIC X(06).
